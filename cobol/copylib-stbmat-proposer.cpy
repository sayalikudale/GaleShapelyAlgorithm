000100* ========================================================================
000200* MEMBER   : COPYLIB-STBMAT-PROPOSER
000300* LIBRARY  : STBMQLIB
000400* PURPOSE  : Working-storage layout of the proposer table used
000500*            by the stable-matching batch job (STBMAT1) -- one
000600*            occurrence per proposer, sized to WS-STBMAT-MAXN
000700*            entries.  Copied into WORKING-STORAGE SECTION.
000800* ------------------------------------------------------------------------
000900* FIELD                    MEANING
001000* ------------------------------------------------------------------------
001100* WS-PRP-INDEX             1-based proposer position, file order.
001200* WS-PRP-NAME              proposer display name, verbatim from
001300*                          its own input line.
001400* WS-PRP-PREF              ordered list of proposee indexes, most
001500*                          preferred first, file order.
001600* WS-PRP-PREF-DUMP         whole-list alternate view of
001700*                          WS-PRP-PREF-LIST, kept for the same
001800*                          reason STBMAT1 keeps its own dump
001900*                          REDEFINES on WS-RESULT-LINE -- house
002000*                          habit, not exercised by the job today.
002100* WS-PRP-NEXT-PROPOSAL     1-based cursor into WS-PRP-PREF of the
002200*                          next proposee this proposer has not
002300*                          yet proposed to.
002400* WS-PRP-MATCH             index of the proposee this proposer is
002500*                          currently matched to, zero = none.
002600* ------------------------------------------------------------------------
002700* MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
002800* ------------------------------------------------------------------------
002900* R.Delacruz       11/14/1988   Initial release, CASE 88-1114-0091.
003000* T.Okonkwo        07/19/1994   Widened table from 50 to 100
003100*                               occurrences, TPR QA-1994-0233.
003200* S.Mehta          12/03/1998   Y2K date-field review -- no
003300*                               2-digit year fields in this
003400*                               member, no change required,
003500*                               CASE 98-1203-0004.
003600* ========================================================================
003700 
003800 01  WS-PRP-TABLE.
003900     05  WS-PRP-TABLE-ID          PIC X(08) VALUE 'PRPTAB01'.
004000     05  WS-PRP-ENTRY OCCURS 100 TIMES.
004100         10  WS-PRP-INDEX             PIC 9(04).
004200         10  WS-PRP-NAME              PIC X(30).
004300         10  WS-PRP-PREF-LIST.
004400             15  WS-PRP-PREF OCCURS 100 TIMES
004500                                      PIC 9(04).
004600             15  FILLER               PIC X(08).
004700         10  WS-PRP-PREF-DUMP
004800                 REDEFINES WS-PRP-PREF-LIST
004900                                      PIC X(408).
005000         10  WS-PRP-NEXT-PROPOSAL     PIC 9(04).
005100         10  WS-PRP-MATCH             PIC 9(04).
005200         10  FILLER                   PIC X(10).

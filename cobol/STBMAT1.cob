000100*=================================================================
000200*PROGRAM  : STBMAT1
000300*LIBRARY  : STBMQLIB
000400*PURPOSE  : Reads the proposer/proposee file for a matching run
000500*           and applies the deferred-acceptance (Gale-Shapley)
000600*           rule to produce one stable pairing per proposer.
000700*           Console report only -- no output file is written.
000800*TPR #:
000900*ASSOCIATED FILES:          copylib-stbmat-proposer, copylib-
001000*                           stbmat-proposee (both in STBMQLIB).
001100*LOCAL & GLOBAL PARAMETERS: None.
001200*EXECUTION THREADS:         All.
001300*COMPILATION INSTRUCTIONS:  ENV COMMON.
001400*EXECUTION INSTRUCTIONS:    Symbolic unit TESTFILE must be
001500*                           defined to the batch job's TEST.TXT
001600*                           input before this program is run,
001700*                           e.g.,
001800*                             ADD DEFINE TESTFILE, FILE TEST.TXT
001900*CLEANUP:                   None.
002000*
002100*MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
002200*-----------------------------------------------------------------
002300*R.Delacruz       11/14/1988   Initial release, CASE 88-1114-0091.
002400*R.Delacruz       11/29/1988   Corrected the FIFO wraparound
002500*                              test in the proposer queue --
002600*                              WS-QUEUE-FRONT was left unchecked
002700*                              past table end, CASE 88-1129-0014.
002800*T.Okonkwo        03/02/1991   Proposee rank is now derived
002900*                              while the preference line is
003000*                              being unstrung, in place of a
003100*                              separate inversion pass, TPR
003200*                              QA-1140-06.
003300*T.Okonkwo        07/19/1994   Widened proposer/proposee tables
003400*                              from 50 to 100 occurrences to
003500*                              match the copylib change, TPR
003600*                              QA-1994-0233.
003700*S.Mehta          12/03/1998   Year-2000 readiness review of
003800*                              this program.  No 2-digit year
003900*                              fields are carried by STBMAT1;
004000*                              no change required, CASE
004100*                              98-1203-0004.
004200*S.Mehta          06/21/2000   0830-VALIDATE-PRP-PREF-RTN
004300*                              rejected a preference value of
004400*                              zero as in range by mistake --
004500*                              low bound tightened to 1, CASE
004600*                              00-0621-0027.
004700*B.Falk           01/09/2003   Rewrote the available-proposer
004800*                              queue as a proper FIFO (0925/
004900*                              0945) -- the old logic could
005000*                              re-propose the same suitor to a
005100*                              proposee twice in one run when
005200*                              two rejections landed back to
005300*                              back, TPR QA-2003-0091.            STBM005 
005400*B.Falk           01/09/2003   Added UPSI-0 trace switch for
005500*                              field support -- run with the
005600*                              object file's user selectable
005700*                              switch 0 ON to get a proposal-
005800*                              by-proposal narrative on the
005900*                              home terminal, TPR QA-2003-0091.   STBM005 
006000*M.Reyes          03/11/2004   0811/0812 checked only slot 1 of
006100*                              each preference list for blank --
006200*                              a hole further down the list was
006300*                              slipping past Rule 1 and getting
006400*                              flagged as an out-of-range value
006500*                              instead of blank.  Added 0813/
006600*                              0814 to walk all N slots, CASE
006700*                              03-0117-0058.                      STBM006 
006800*M.Reyes          03/11/2004   0930-COMPARE-SUITOR-RTN re-
006900*                              enqueued a bumped proposer without
007000*                              first clearing its old match --
007100*                              harmless today since the match
007200*                              gets overwritten before the queue
007300*                              empties, but not what the design
007400*                              called for.  Added the explicit
007500*                              zero, CASE 03-0117-0058.           STBM006 
007600*=================================================================
007700*
007800 IDENTIFICATION DIVISION.
007900 
008000 PROGRAM-ID.   STBMAT1.
008100 AUTHOR.       Rosa Delacruz.
008200 INSTALLATION. TANDEM COMPUTERS INCORPORATED
008300               19333 VALLCO PARKWAY
008400               CUPERTINO, CA 95014
008500 
008600               SOFTWARE DEVELOPMENT
008700               APPLICATIONS QA GROUP.
008800 DATE-WRITTEN. NOVEMBER 14TH, 1988.
008900 DATE-COMPILED.
009000 SECURITY.     UNCLASSIFIED.  RESTRICTED TO APPLICATIONS QA GROUP
009100               PERSONNEL AND THEIR DESIGNATED BACKUPS.
009200 
009300*-----------------------------------------------------------------
009400*ENVIRONMENT DIVISION
009500*-----------------------------------------------------------------
009600 ENVIRONMENT DIVISION.
009700 
009800 CONFIGURATION SECTION.
009900 
010000 SOURCE-COMPUTER.  TANDEM NONSTOP.
010100 OBJECT-COMPUTER.  TANDEM NONSTOP.
010200 
010300 SPECIAL-NAMES.
010400*    UPSI-0 drives the optional trace narrative added under
010500*    TPR QA-2003-0091 -- run with switch 0 ON for a proposal-by-
010600*    proposal DISPLAY of the matching pass.
010700     UPSI-0 IS STBMAT-TRACE-SWITCH
010800         ON  STATUS IS STBMAT-TRACE-IS-ON
010900         OFF STATUS IS STBMAT-TRACE-IS-OFF.
011000*    DIGIT-CHARACTERS guards the hand-rolled text-to-number
011100*    conversion in 0350/0351 against a corrupt or mis-punched
011200*    input line.
011300     CLASS DIGIT-CHARACTERS IS '0' THRU '9'.
011400 
011500 INPUT-OUTPUT SECTION.
011600 
011700 FILE-CONTROL.
011800*    TESTFILE is a symbolic unit name -- it is bound to the
011900*    batch job's TEST.TXT working directory input at run time,
012000*    it is never a literal path in the SELECT clause.
012100     SELECT STBMAT-INPUT-FILE ASSIGN TO TESTFILE
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         ACCESS MODE IS SEQUENTIAL
012400         FILE STATUS IS WS-INPUT-FS.
012500 
012600*-----------------------------------------------------------------
012700*DATA DIVISION
012800*-----------------------------------------------------------------
012900 DATA DIVISION.
013000 
013100 FILE SECTION.
013200 
013300 FD  STBMAT-INPUT-FILE
013400     LABEL RECORDS ARE OMITTED
013500     DATA RECORD IS FD-STBMAT-INPUT-REC
013600     RECORD CONTAINS 800 CHARACTERS.
013700 
013800 01  FD-STBMAT-INPUT-REC                PIC X(800).
013900 
014000 WORKING-STORAGE SECTION.
014100 
014200*The proposer and proposee tables are shared copybook members --
014300*see STBMQLIB for the field-by-field commentary on each.
014400     COPY copylib-stbmat-proposer IN stbmqlib.
014500     COPY copylib-stbmat-proposee IN stbmqlib.
014600 
014700*WS-STBMAT-MAXN/WS-STBMAT-VERSION -- carried as standalone 77's,
014800*house habit for a job's fixed ceiling and load-module level  --
014900*see 0350/0930's REDEFINES and switch groups below for the fields
015000*that vary run to run, kept grouped under 01's the same as always.
015100*MAXN is the practical ceiling this copy of the job supports.  The
015200*proposer/proposee tables above are built to 100 occurrences, a
015300*generous size for the volumes this job has ever been run
015400*against, TPR QA-1994-0233.
015500  77  WS-STBMAT-MAXN                PIC S9(4) COMP VALUE +0100.
015600  77  WS-STBMAT-VERSION             PIC X(06) VALUE 'V01R05'.
015700 
015800*WS-SWITCHES -- single-character condition switches, house style.
015900 01  WS-SWITCHES.
016000     05  WS-EOF-SW                 PIC X VALUE 'N'.
016100         88  WS-END-OF-FILE                 VALUE 'Y'.
016200     05  WS-ABEND-SW               PIC X VALUE 'N'.
016300         88  WS-ABEND-REQUESTED             VALUE 'Y'.
016400     05  WS-FILE-OPEN-SW           PIC X VALUE 'N'.
016500         88  WS-FILE-IS-OPEN                VALUE 'Y'.
016600     05  WS-VALID-SW               PIC X VALUE 'Y'.
016700         88  WS-DATA-IS-VALID                VALUE 'Y'.
016800         88  WS-DATA-NOT-VALID               VALUE 'N'.
016900     05  FILLER                    PIC X(07).
017000 
017100*WS-FILE-STATUS-AREA
017200 01  WS-FILE-STATUS-AREA.
017300     05  WS-INPUT-FS               PIC XX.
017400         88  WS-INPUT-FS-OK                 VALUE '00'.
017500         88  WS-INPUT-FS-EOF                 VALUE '10'.
017600     05  FILLER                    PIC X(08).
017700 
017800*WS-K and WS-UNSTR-PTR are pulled out as standalone 77's -- both
017900*are throwaway work cells used and reset within a single paragraph
018000*(the digit-scan loop and the UNSTRING pointer), not fields a
018100*later paragraph carries state in the way it does WS-N/WS-I/WS-J,
018200*so this shop keeps them off to the side rather than in the group.
018300  77  WS-K                          PIC S9(4) COMP VALUE ZERO.
018400  77  WS-UNSTR-PTR                  PIC S9(4) COMP VALUE ZERO.
018500 
018600*WS-COUNTERS -- every remaining subscript, cursor and accumulator
018700*this program carries between paragraphs, COMP throughout per
018800*shop standard.
018900 01  WS-COUNTERS.
019000     05  WS-N                      PIC S9(4) COMP VALUE ZERO.
019100     05  WS-I                      PIC S9(4) COMP VALUE ZERO.
019200     05  WS-J                      PIC S9(4) COMP VALUE ZERO.
019300     05  WS-PRP-READ-COUNT         PIC S9(4) COMP VALUE ZERO.
019400     05  WS-PSE-READ-COUNT         PIC S9(4) COMP VALUE ZERO.
019500     05  WS-CANDIDATE-VALUE        PIC S9(4) COMP VALUE ZERO.
019600     05  WS-CURRENT-PROPOSER       PIC S9(4) COMP VALUE ZERO.
019700     05  WS-NEXT-PROPOSEE          PIC S9(4) COMP VALUE ZERO.
019800     05  WS-PREV-PROPOSER          PIC S9(4) COMP VALUE ZERO.
019900     05  WS-ENQUEUE-VALUE          PIC S9(4) COMP VALUE ZERO.
020000     05  FILLER                    PIC X(10).
020100 
020200*WS-QUEUE-AREA -- the available-proposer FIFO, rebuilt under CASE
020300*QA-2003-0091 as a plain circular table.  WS-QUEUE-FRONT is the
020400*subscript of the proposer due to propose next; WS-QUEUE-BACK is
020500*the subscript most recently filled.  A proposer occupies this
020600*table at most once at any given time, so 100 entries is enough.
020700 01  WS-QUEUE-AREA.                                               STBM005 
020800     05  WS-QUEUE-TABLE OCCURS 100 TIMES
020900                                   PIC S9(4) COMP.                STBM005 
021000     05  WS-QUEUE-FRONT            PIC S9(4) COMP VALUE +0001.    STBM005 
021100     05  WS-QUEUE-BACK             PIC S9(4) COMP VALUE +0000.    STBM005 
021200     05  WS-QUEUE-COUNT            PIC S9(4) COMP VALUE +0000.    STBM005 
021300     05  FILLER                    PIC X(10).
021400 
021500*WS-VALIDATE-AREA -- WS-SEEN-GROUP is blasted to spaces between
021600*proposers/proposees by 0832 and marked 'Y' per value encountered,
021700*a cheap way to catch a repeated preference/rank value.
021800 01  WS-VALIDATE-AREA.
021900     05  WS-SEEN-GROUP.
022000         10  WS-SEEN-TABLE OCCURS 100 TIMES
022100                                   PIC X.
022200             88  WS-VALUE-SEEN             VALUE 'Y'.
022300         10  FILLER                PIC X(01).
022400     05  WS-ERROR-MESSAGE          PIC X(60) VALUE SPACES.
022500     05  FILLER                    PIC X(09).
022600 
022700*WS-INPUT-LINE -- working copy of whatever line was last read,
022800*used for the header, for every name line and for every
022900*preference line alike.  WS-INPUT-LINE-R is the same 800 bytes
023000*laid open for the TRACE-switch DISPLAY in 0310.
023100 01  WS-INPUT-LINE.
023200     05  WS-INPUT-TEXT             PIC X(796).
023300     05  FILLER                    PIC X(04).
023400 01  WS-INPUT-LINE-R REDEFINES WS-INPUT-LINE.
023500     05  WS-INPUT-DUMP             PIC X(799).
023600     05  FILLER                    PIC X(01).
023700 
023800*WS-RESULT-LINE -- the MATCH-RESULT report line, one DISPLAY per
023900*proposer in proposer-index order.  WS-RESULT-LINE-R is the
024000*dump view used nowhere today but kept for parity with the
024100*other 01's in this program, house habit.
024200 01  WS-RESULT-LINE.
024300     05  WS-RESULT-LINE-DATA.
024400         10  WS-RESULT-PROPOSER-NAME  PIC X(30).
024500         10  WS-RESULT-SEPARATOR      PIC X(03) VALUE ' / '.
024600         10  WS-RESULT-PROPOSEE-NAME  PIC X(30).
024700         10  FILLER                PIC X(01).
024800     05  FILLER                    PIC X(06).
024900 01  WS-RESULT-LINE-R REDEFINES WS-RESULT-LINE.
025000     05  WS-RESULT-DUMP            PIC X(69).
025100     05  FILLER                    PIC X(01).
025200 
025300*WS-WORK-TOKEN -- one UNSTRING'd token, left justified, spaces
025400*to the right.  Never a whole number by itself -- 0350/0351 walk
025500*it left to right, one character at a time, to build WS-CANDIDATE-
025600*VALUE the same way this shop has always de-edited a text digit
025700*string, long before intrinsic functions were on this compiler.
025800 01  WS-WORK-TOKEN.
025900     05  WS-WORK-TOKEN-TEXT        PIC X(04).
026000     05  FILLER                    PIC X(04).
026100 
026200 01  WS-DIGIT-WORK.
026300     05  WS-DIGIT-CHAR             PIC X(01).
026400     05  FILLER                    PIC X(07).
026500 01  WS-DIGIT-WORK-R REDEFINES WS-DIGIT-WORK.
026600     05  WS-DIGIT-NUM              PIC 9(01).
026700     05  FILLER                    PIC X(07).
026800 
026900*-----------------------------------------------------------------
027000*PROCEDURE DIVISION
027100*-----------------------------------------------------------------
027200 PROCEDURE DIVISION.
027300 
027400*0100-MAINLINE runs the whole job start to finish, one pass, no
027500*restart logic -- a re-run simply starts the file over.
027600*Every step below is a hard prerequisite for the next one, so
027700*each PERFORM is immediately followed by the GO TO / EXIT test
027800*that decides whether this run is even worth continuing.
027900 0100-MAINLINE.
028000*    Step 1 of the batch flow -- get TESTFILE open before we
028100*    trust anything else in this program.
028200     PERFORM 0200-OPEN-INPUT-FILE THRU 0200-EXIT.
028300     IF WS-ABEND-REQUESTED
028400         GO TO 9999-ABEND-EXIT
028500     END-IF.
028600*    Step 2 -- the header line gives us N, which sizes every
028700*    table read from here on.  N = 0 is not an error, it just
028800*    means there is no work this run, CLOSE and stop quietly.
028900     PERFORM 0300-READ-HEADER-RTN THRU 0300-EXIT.
029000     IF WS-N NOT GREATER THAN ZERO
029100         GO TO 1100-CLOSE-RTN
029200     END-IF.
029300*    Steps 3-6 -- load the four data sections off TESTFILE in
029400*    the fixed order the file layout dictates: proposer names,
029500*    proposer preferences, proposee names, proposee preferences.
029600     PERFORM 0400-READ-PRP-NAMES-RTN THRU 0400-EXIT.
029700     PERFORM 0500-READ-PRP-PREFS-RTN THRU 0500-EXIT.
029800     PERFORM 0600-READ-PSE-NAMES-RTN THRU 0600-EXIT.
029900     PERFORM 0700-READ-PSE-PREFS-RTN THRU 0700-EXIT.
030000*    Step 7 -- nothing above proves the data is usable, only
030100*    that it was readable.  0800 is the last gate before the
030200*    matching pass runs against it.
030300     PERFORM 0800-VALIDATE-RTN THRU 0800-EXIT.
030400     IF WS-DATA-NOT-VALID
030500         GO TO 9999-ABEND-EXIT
030600     END-IF.
030700*    Steps 8-9 -- run the algorithm, then print the listing.
030800     PERFORM 0900-MATCH-RTN THRU 0900-EXIT.
030900     PERFORM 1000-REPORT-RTN THRU 1000-EXIT.
031000*    Step 10 -- fall through to the normal close/stop exit.
031100     GO TO 1100-CLOSE-RTN.
031200 0100-EXIT.
031300     EXIT.
031400 
031500*0200-OPEN-INPUT-FILE opens TESTFILE for this run.  A bad
031600*FILE STATUS here (unit not DEFINEd, file missing, etc.) is
031700*fatal -- WS-ABEND-REQUESTED sends 0100-MAINLINE straight to
031800*the abend exit without touching WS-FILE-IS-OPEN.
031900 0200-OPEN-INPUT-FILE.
032000     OPEN INPUT STBMAT-INPUT-FILE.
032100     IF WS-INPUT-FS-OK
032200*        Good open -- remember it so 1100/9999 know to CLOSE.
032300         SET WS-FILE-IS-OPEN TO TRUE
032400     ELSE
032500*        Bad open -- leave WS-FILE-IS-OPEN false, set the
032600*        message the abend exit will DISPLAY.
032700         MOVE 'UNABLE TO OPEN TESTFILE INPUT UNIT' TO
032800              WS-ERROR-MESSAGE
032900         SET WS-ABEND-REQUESTED TO TRUE
033000     END-IF.
033100 0200-EXIT.
033200     EXIT.
033300 
033400*0300-READ-HEADER-RTN reads line 1 of TESTFILE and unstrings its
033500*one token into WS-N.  A missing line 1 (empty file) leaves
033600*WS-N at zero, which 0100-MAINLINE treats as nothing to do.
033700 0300-READ-HEADER-RTN.
033800     PERFORM 0310-READ-NEXT-LINE-RTN THRU 0310-EXIT.
033900     IF WS-END-OF-FILE
034000*        No line 1 at all -- an empty TESTFILE is not an
034100*        error, it is the N = 0 case BATCH FLOW step 2 calls
034200*        for, so just leave WS-N at zero and return.
034300         MOVE ZERO TO WS-N
034400     ELSE
034500*        Header line has exactly one token -- the count --
034600*        with no leading zeros required, so it is unstrung
034700*        the same way as any preference-list value.
034800         MOVE SPACES TO WS-WORK-TOKEN-TEXT
034900         MOVE 1 TO WS-UNSTR-PTR
035000         UNSTRING WS-INPUT-TEXT DELIMITED BY ALL SPACE
035100             INTO WS-WORK-TOKEN-TEXT
035200             WITH POINTER WS-UNSTR-PTR
035300         END-UNSTRING
035400         PERFORM 0350-CONVERT-TOKEN-TO-NUMBER-RTN THRU 0350-EXIT
035500         MOVE WS-CANDIDATE-VALUE TO WS-N
035600*        A header bigger than the copylib tables can hold is
035700*        a hard stop -- there is nowhere to put the data.
035800         IF WS-N > WS-STBMAT-MAXN
035900             SET WS-ABEND-REQUESTED TO TRUE
036000             MOVE 'NUMBER OF MATCHES EXCEEDS TABLE CAPACITY' TO
036100                  WS-ERROR-MESSAGE
036200             GO TO 9999-ABEND-EXIT
036300         END-IF
036400     END-IF.
036500 0300-EXIT.
036600     EXIT.
036700 
036800*0310-READ-NEXT-LINE-RTN is the one and only READ in this
036900*program -- every division of the file (header, both name
037000*sections, both preference sections) passes through here, so
037100*EOF handling and the trace DISPLAY only have to live in one
037200*place.
037300 0310-READ-NEXT-LINE-RTN.
037400     READ STBMAT-INPUT-FILE INTO WS-INPUT-LINE
037500         AT END
037600             SET WS-END-OF-FILE TO TRUE
037700     END-READ.
037800*    Trace narrative is opt-in via UPSI-0 -- see SPECIAL-NAMES
037900*    -- and is suppressed once EOF is hit since there is no
038000*    line left to show.
038100     IF STBMAT-TRACE-IS-ON AND NOT WS-END-OF-FILE
038200         DISPLAY 'TRACE - LINE READ: ' WS-INPUT-TEXT(1:40)
038300     END-IF.
038400 0310-EXIT.
038500     EXIT.
038600 
038700*0350/0351 turn a left-justified, space-filled numeric token
038800*(WS-WORK-TOKEN-TEXT) into WS-CANDIDATE-VALUE, one ASCII digit
038900*at a time.  WS-DIGIT-NUM redefines the single character just
039000*moved to WS-DIGIT-CHAR, the shop's standard de-edit trick from
039100*the days before this compiler had NUMVAL.  Shared by the
039200*header line and every proposer/proposee preference token --
039300*none of those fields are zero-padded in TESTFILE, so a
039400*whole-token REDEFINES would not serve.
039500 0350-CONVERT-TOKEN-TO-NUMBER-RTN.
039600     MOVE ZERO TO WS-CANDIDATE-VALUE.
039700*    A token is never wider than 4 digits (WS-STBMAT-MAXN is
039800*    3 digits, so 4 is generous) -- stop at the first trailing
039900*    space, whichever comes first.
040000     PERFORM 0351-ACCUMULATE-ONE-DIGIT-RTN THRU 0351-EXIT
040100         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 4
040200            OR WS-WORK-TOKEN-TEXT(WS-K:1) = SPACE.
040300 0350-EXIT.
040400     EXIT.
040500 
040600*0351 folds one character into WS-CANDIDATE-VALUE by Horner's
040700*method (value = value * 10 + digit) -- the classic left-to-
040800*right de-edit this shop has used since before intrinsic
040900*functions existed on this compiler.
041000 0351-ACCUMULATE-ONE-DIGIT-RTN.
041100     MOVE WS-WORK-TOKEN-TEXT(WS-K:1) TO WS-DIGIT-CHAR.
041200*    DIGIT-CHARACTERS (SPECIAL-NAMES) guards against a
041300*    corrupt or mis-punched line -- anything but '0'-'9' here
041400*    means the input is not the file this job expects.
041500     IF WS-DIGIT-CHAR IS DIGIT-CHARACTERS
041600         COMPUTE WS-CANDIDATE-VALUE =
041700                 WS-CANDIDATE-VALUE * 10 + WS-DIGIT-NUM
041800     ELSE
041900         MOVE 'NON-NUMERIC CHARACTER IN INPUT DATA' TO
042000              WS-ERROR-MESSAGE
042100         SET WS-ABEND-REQUESTED TO TRUE
042200         GO TO 9999-ABEND-EXIT
042300     END-IF.
042400 0351-EXIT.
042500     EXIT.
042600 
042700*0400/0410 read the N proposer name lines, in order, and build
042800*each proposer's opening queue entry -- every proposer starts
042900*the run available to propose, TPR QA-2003-0091.
043000 0400-READ-PRP-NAMES-RTN.
043100*    WS-PRP-READ-COUNT feeds Rule 2 (0820) -- it must equal
043200*    WS-N exactly once every name line is in.
043300     MOVE ZERO TO WS-PRP-READ-COUNT.
043400     PERFORM 0410-READ-ONE-PRP-NAME-RTN THRU 0410-EXIT
043500         VARYING WS-I FROM 1 BY 1
043600         UNTIL WS-I > WS-N OR WS-END-OF-FILE.
043700 0400-EXIT.
043800     EXIT.
043900 
044000*0410 loads one proposer's name and initializes its bookkeeping
044100*fields -- next-proposal cursor starts at slot 1, match starts
044200*at zero (unmatched) -- then enqueues it as available.
044300 0410-READ-ONE-PRP-NAME-RTN.
044400     PERFORM 0310-READ-NEXT-LINE-RTN THRU 0310-EXIT.
044500     IF NOT WS-END-OF-FILE
044600         ADD 1 TO WS-PRP-READ-COUNT
044700         MOVE WS-I TO WS-PRP-INDEX(WS-I)
044800*        Name field is fixed at 30 bytes, truncate/pad as-is,
044900*        no edit -- display name only, never a key.
045000         MOVE WS-INPUT-TEXT(1:30) TO WS-PRP-NAME(WS-I)
045100         MOVE 1 TO WS-PRP-NEXT-PROPOSAL(WS-I)
045200         MOVE ZERO TO WS-PRP-MATCH(WS-I)
045300*        Every proposer is available at the start of the run --
045400*        BATCH FLOW step 3 -- so each goes straight onto the
045500*        FIFO the moment its name line is read.
045600         MOVE WS-I TO WS-ENQUEUE-VALUE
045700         PERFORM 0925-ENQUEUE-PROPOSER-RTN THRU 0925-EXIT
045800     END-IF.
045900 0410-EXIT.
046000     EXIT.
046100 
046200*0500/0510/0520 read the N proposer preference lines and load
046300*WS-PRP-PREF, most-preferred proposee first, exactly as punched.
046400*One physical line per proposer, tokens space-delimited -- the
046500*same UNSTRING/0350 pairing used for the header count.
046600 0500-READ-PRP-PREFS-RTN.
046700     PERFORM 0510-READ-ONE-PRP-PREF-LINE-RTN THRU 0510-EXIT
046800         VARYING WS-I FROM 1 BY 1
046900         UNTIL WS-I > WS-N OR WS-END-OF-FILE.
047000 0500-EXIT.
047100     EXIT.
047200 
047300*0510 reads one preference line and drives the token loop until
047400*either the line runs out (unlikely at 796 characters) or all
047500*N preferences for this proposer are in hand.
047600 0510-READ-ONE-PRP-PREF-LINE-RTN.
047700     PERFORM 0310-READ-NEXT-LINE-RTN THRU 0310-EXIT.
047800     IF NOT WS-END-OF-FILE
047900         MOVE 1 TO WS-UNSTR-PTR
048000         MOVE ZERO TO WS-J
048100         PERFORM 0520-PARSE-ONE-PRP-TOKEN-RTN THRU 0520-EXIT
048200             UNTIL WS-UNSTR-PTR > 796 OR WS-J = WS-N
048300     END-IF.
048400 0510-EXIT.
048500     EXIT.
048600 
048700*0520 pulls one token off the line and stores it as this
048800*proposer's WS-J'th choice.  A run of extra trailing spaces
048900*UNSTRINGs to an all-blank token, which is simply skipped.
049000 0520-PARSE-ONE-PRP-TOKEN-RTN.
049100*    WS-UNSTR-PTR carries forward from call to call -- 0510
049200*    sets it once to 1 at the start of the line, and every
049300*    UNSTRING here advances it past the token just pulled.
049400     MOVE SPACES TO WS-WORK-TOKEN-TEXT.
049500     UNSTRING WS-INPUT-TEXT DELIMITED BY ALL SPACE
049600         INTO WS-WORK-TOKEN-TEXT
049700         WITH POINTER WS-UNSTR-PTR
049800     END-UNSTRING.
049900*    An all-blank result means the pointer ran past the last
050000*    real token into trailing fill -- nothing to store.
050100     IF WS-WORK-TOKEN-TEXT NOT EQUAL SPACES
050200         PERFORM 0350-CONVERT-TOKEN-TO-NUMBER-RTN THRU 0350-EXIT
050300         ADD 1 TO WS-J
050400         MOVE WS-CANDIDATE-VALUE TO WS-PRP-PREF(WS-I WS-J)
050500     END-IF.
050600 0520-EXIT.
050700     EXIT.
050800 
050900*0600/0610 read the N proposee name lines -- no queue entry is
051000*built here, proposees never initiate a proposal under this run's
051100*courtship rules; a proposee only ever accepts or bumps a suitor,
051200*it never gets queued to propose to anybody.
051300 0600-READ-PSE-NAMES-RTN.
051400*    WS-PSE-READ-COUNT feeds Rule 2 (0820) the same way
051500*    WS-PRP-READ-COUNT does for the proposer side.
051600     MOVE ZERO TO WS-PSE-READ-COUNT.
051700     PERFORM 0610-READ-ONE-PSE-NAME-RTN THRU 0610-EXIT
051800         VARYING WS-I FROM 1 BY 1
051900         UNTIL WS-I > WS-N OR WS-END-OF-FILE.
052000 0600-EXIT.
052100     EXIT.
052200 
052300 0610-READ-ONE-PSE-NAME-RTN.
052400     PERFORM 0310-READ-NEXT-LINE-RTN THRU 0310-EXIT.
052500     IF NOT WS-END-OF-FILE
052600         ADD 1 TO WS-PSE-READ-COUNT
052700         MOVE WS-I TO WS-PSE-INDEX(WS-I)
052800         MOVE WS-INPUT-TEXT(1:30) TO WS-PSE-NAME(WS-I)
052900*        Match starts at zero -- 0930 tests this field to tell
053000*        an open proposee from one already courting somebody.
053100         MOVE ZERO TO WS-PSE-MATCH(WS-I)
053200     END-IF.
053300 0610-EXIT.
053400     EXIT.
053500 
053600*0700/0710/0720 read the N proposee preference lines.  0720
053700*derives WS-PSE-RANK in the same pass -- for the token just
053800*unstrung (a proposer number), its rank is simply this line's
053900*position counter WS-J, TPR QA-1140-06.  Deriving the rank
054000*table here means 0930 never has to rescan a preference list
054100*looking for where a proposer stands -- a direct subscript
054200*lookup instead, the same shortcut the shop uses for its other
054300*lookup-heavy batch jobs.
054400 0700-READ-PSE-PREFS-RTN.
054500     PERFORM 0710-READ-ONE-PSE-PREF-LINE-RTN THRU 0710-EXIT
054600         VARYING WS-I FROM 1 BY 1
054700         UNTIL WS-I > WS-N OR WS-END-OF-FILE.
054800 0700-EXIT.
054900     EXIT.
055000 
055100 0710-READ-ONE-PSE-PREF-LINE-RTN.
055200*    Same shape as 0510 on the proposer side -- reset the
055300*    UNSTRING pointer and the position counter, then let 0720
055400*    pull tokens off the line until N are in hand.
055500     PERFORM 0310-READ-NEXT-LINE-RTN THRU 0310-EXIT.
055600     IF NOT WS-END-OF-FILE
055700         MOVE 1 TO WS-UNSTR-PTR
055800         MOVE ZERO TO WS-J
055900         PERFORM 0720-PARSE-ONE-PSE-TOKEN-RTN THRU 0720-EXIT
056000             UNTIL WS-UNSTR-PTR > 796 OR WS-J = WS-N
056100     END-IF.
056200 0710-EXIT.
056300     EXIT.
056400 
056500*0720 stores the raw preference AND its derived rank in the
056600*same breath -- WS-PSE-RANK is subscripted by proposer number,
056700*not by list position, so it answers 'where does proposer X
056800*stand with this proposee' in one table lookup.
056900 0720-PARSE-ONE-PSE-TOKEN-RTN.
057000     MOVE SPACES TO WS-WORK-TOKEN-TEXT.
057100     UNSTRING WS-INPUT-TEXT DELIMITED BY ALL SPACE
057200         INTO WS-WORK-TOKEN-TEXT
057300         WITH POINTER WS-UNSTR-PTR
057400     END-UNSTRING.
057500*    WS-J is this token's ordinal position on the line, so it
057600*    IS the rank of the proposer number just unstrung -- no
057700*    separate inversion pass is needed, TPR QA-1140-06.
057800     IF WS-WORK-TOKEN-TEXT NOT EQUAL SPACES
057900         PERFORM 0350-CONVERT-TOKEN-TO-NUMBER-RTN THRU 0350-EXIT
058000         ADD 1 TO WS-J
058100         MOVE WS-CANDIDATE-VALUE TO WS-PSE-PREF(WS-I WS-J)
058200         MOVE WS-J TO WS-PSE-RANK(WS-I WS-CANDIDATE-VALUE)
058300     END-IF.
058400 0720-EXIT.
058500     EXIT.
058600 
058700*0800-VALIDATE-RTN runs the four checks in order, short-
058800*circuiting as soon as one of them fails -- CASE 00-0621-0027
058900*established this order and it has not changed since: blank
059000*check first (cheapest), then the two count/range passes that
059100*actually walk the tables.
059200 0800-VALIDATE-RTN.
059300     SET WS-DATA-IS-VALID TO TRUE.
059400     PERFORM 0810-VALIDATE-NON-BLANK-RTN THRU 0810-EXIT.
059500     IF WS-DATA-IS-VALID
059600         PERFORM 0820-VALIDATE-COUNT-RTN THRU 0820-EXIT
059700     END-IF.
059800     IF WS-DATA-IS-VALID
059900         PERFORM 0830-VALIDATE-PRP-PREF-RTN THRU 0830-EXIT
060000     END-IF.
060100     IF WS-DATA-IS-VALID
060200         PERFORM 0840-VALIDATE-PSE-RANK-RTN THRU 0840-EXIT
060300     END-IF.
060400 0800-EXIT.
060500     EXIT.
060600 
060700*0810/0811/0812/0813/0814 -- Rule 1: every preference slot,
060800*1 through N, for every proposer AND every proposee, must have
060900*come off TESTFILE non-blank.  A record with a short list (some
061000*slot past the ones actually punched never got a value) fails
061100*here with a BLANK message; it must not be allowed to fall
061200*through and get flagged later by 0830/0840 as merely a
061300*zero-valued out-of-range entry -- STBM005, CASE 03-0117-0058:
061400*prior release stopped at slot 1 and let a blank in slot 2-N
061500*masquerade as a range error downstream.
061600 0810-VALIDATE-NON-BLANK-RTN.
061700*    Proposer side runs first -- no sense scanning the proposee
061800*    side if a proposer record has already failed.
061900     PERFORM 0811-CHECK-PRP-NON-BLANK-RTN THRU 0811-EXIT
062000         VARYING WS-I FROM 1 BY 1
062100         UNTIL WS-I > WS-N OR WS-DATA-NOT-VALID.
062200     IF WS-DATA-IS-VALID
062300         PERFORM 0812-CHECK-PSE-NON-BLANK-RTN THRU 0812-EXIT
062400             VARYING WS-I FROM 1 BY 1
062500             UNTIL WS-I > WS-N OR WS-DATA-NOT-VALID
062600     END-IF.
062700 0810-EXIT.
062800     EXIT.
062900 
063000*0811 walks all N preference slots of proposer WS-I via WS-J,
063100*stopping the instant one is found blank.
063200 0811-CHECK-PRP-NON-BLANK-RTN.
063300     PERFORM 0813-CHECK-ONE-PRP-SLOT-NON-BLANK-RTN THRU 0813-EXIT
063400         VARYING WS-J FROM 1 BY 1
063500         UNTIL WS-J > WS-N OR WS-DATA-NOT-VALID.
063600 0811-EXIT.
063700     EXIT.
063800 
063900*0813 tests one slot -- a slot that never received a punched
064000*value was left at its WORKING-STORAGE initial value of zero,
064100*which is otherwise never a legal preference (proposee numbers
064200*run 1 through N).
064300 0813-CHECK-ONE-PRP-SLOT-NON-BLANK-RTN.
064400     IF WS-PRP-PREF(WS-I WS-J) = ZERO
064500         SET WS-DATA-NOT-VALID TO TRUE
064600         MOVE 'PROPOSER PREFERENCE LIST IS BLANK' TO
064700              WS-ERROR-MESSAGE
064800     END-IF.
064900 0813-EXIT.
065000     EXIT.
065100 
065200*0812 is 0811's mirror image for the proposee rank table.
065300 0812-CHECK-PSE-NON-BLANK-RTN.
065400     PERFORM 0814-CHECK-ONE-PSE-SLOT-NON-BLANK-RTN THRU 0814-EXIT
065500         VARYING WS-J FROM 1 BY 1
065600         UNTIL WS-J > WS-N OR WS-DATA-NOT-VALID.
065700 0812-EXIT.
065800     EXIT.
065900 
066000*0814 is 0813's mirror image, tested against WS-PSE-PREF.
066100 0814-CHECK-ONE-PSE-SLOT-NON-BLANK-RTN.
066200     IF WS-PSE-PREF(WS-I WS-J) = ZERO
066300         SET WS-DATA-NOT-VALID TO TRUE
066400         MOVE 'PROPOSEE PREFERENCE LIST IS BLANK' TO
066500              WS-ERROR-MESSAGE
066600     END-IF.
066700 0814-EXIT.
066800     EXIT.
066900 
067000*0820 -- Rule 2: the number of proposer and proposee records
067100*actually read off TESTFILE must match the header count exactly
067200*-- a short file (truncated transmission, dropped card) is
067300*caught here rather than silently matching fewer than N pairs.
067400 0820-VALIDATE-COUNT-RTN.
067500*    Either table coming up short of WS-N means EOF hit before
067600*    the file was fully punched -- a truncated transmission, a
067700*    dropped card, or simply a wrong header count.
067800     IF WS-PRP-READ-COUNT NOT = WS-N
067900        OR WS-PSE-READ-COUNT NOT = WS-N
068000         SET WS-DATA-NOT-VALID TO TRUE
068100         MOVE 'RECORD COUNT DOES NOT MATCH HEADER VALUE' TO
068200              WS-ERROR-MESSAGE
068300     END-IF.
068400 0820-EXIT.
068500     EXIT.
068600 
068700*0830/0831/0832/0833 -- Rule 3: every proposer's preference
068800*list must be a permutation of 1..N -- in range, no repeats.
068900*0900-06-21-2000: the low bound is 1, not 0, CASE 00-0621-0027.
069000 0830-VALIDATE-PRP-PREF-RTN.
069100     PERFORM 0831-CHECK-ONE-PRP-PREF-SET-RTN THRU 0831-EXIT
069200         VARYING WS-I FROM 1 BY 1
069300         UNTIL WS-I > WS-N OR WS-DATA-NOT-VALID.
069400 0830-EXIT.
069500     EXIT.
069600 
069700 0831-CHECK-ONE-PRP-PREF-SET-RTN.
069800*    Seen-table is cleared once per proposer, then built back
069900*    up value by value as 0833 walks that proposer's list.
070000     PERFORM 0832-CLEAR-SEEN-TABLE-RTN THRU 0832-EXIT.
070100     PERFORM 0833-CHECK-ONE-PRP-PREF-VALUE-RTN THRU 0833-EXIT
070200         VARYING WS-J FROM 1 BY 1
070300         UNTIL WS-J > WS-N OR WS-DATA-NOT-VALID.
070400 0831-EXIT.
070500     EXIT.
070600 
070700*0832 is shared by the proposer pass (0831) and the proposee
070800*pass (0841) below -- one seen-table, blasted clean by group
070900*MOVE between passes.  WS-SEEN-GROUP is sized to WS-STBMAT-
071000*MAXN entries, same as every other per-run table in this
071100*program.
071200 0832-CLEAR-SEEN-TABLE-RTN.
071300     MOVE SPACES TO WS-SEEN-GROUP.
071400 0832-EXIT.
071500     EXIT.
071600 
071700*0833 checks one preference value two ways: is it a legal
071800*proposee number (1 through N), and if so, has this proposer
071900*already used it once before.  Either failure is Rule 3.
072000 0833-CHECK-ONE-PRP-PREF-VALUE-RTN.
072100     MOVE WS-PRP-PREF(WS-I WS-J) TO WS-CANDIDATE-VALUE.
072200     IF WS-CANDIDATE-VALUE < 1 OR WS-CANDIDATE-VALUE > WS-N
072300         SET WS-DATA-NOT-VALID TO TRUE
072400         MOVE 'PROPOSER PREFERENCE VALUE OUT OF RANGE' TO
072500              WS-ERROR-MESSAGE
072600     ELSE
072700*        In range -- now check for a repeat.  A legal
072800*        permutation of 1..N never marks the same slot twice.
072900         IF WS-VALUE-SEEN(WS-CANDIDATE-VALUE)
073000             SET WS-DATA-NOT-VALID TO TRUE
073100             MOVE 'PROPOSER PREFERENCE LIST HAS A DUPLICATE' TO
073200                  WS-ERROR-MESSAGE
073300         ELSE
073400             MOVE 'Y' TO WS-SEEN-TABLE(WS-CANDIDATE-VALUE)
073500         END-IF
073600     END-IF.
073700 0833-EXIT.
073800     EXIT.
073900 
074000*0840/0841/0842 -- Rule 4: every proposee's rank table must
074100*likewise be a permutation of 1..N, checked the same way as
074200*Rule 3 above, reusing the same seen-table paragraph (0832) --
074300*cleared again here since the proposer pass left it dirty.
074400 0840-VALIDATE-PSE-RANK-RTN.
074500     PERFORM 0841-CHECK-ONE-PSE-RANK-SET-RTN THRU 0841-EXIT
074600         VARYING WS-I FROM 1 BY 1
074700         UNTIL WS-I > WS-N OR WS-DATA-NOT-VALID.
074800 0840-EXIT.
074900     EXIT.
075000 
075100 0841-CHECK-ONE-PSE-RANK-SET-RTN.
075200     PERFORM 0832-CLEAR-SEEN-TABLE-RTN THRU 0832-EXIT.
075300     PERFORM 0842-CHECK-ONE-PSE-RANK-VALUE-RTN THRU 0842-EXIT
075400         VARYING WS-J FROM 1 BY 1
075500         UNTIL WS-J > WS-N OR WS-DATA-NOT-VALID.
075600 0841-EXIT.
075700     EXIT.
075800 
075900*0842 is 0833's mirror image against WS-PSE-RANK instead of
076000*WS-PRP-PREF -- same range test, same duplicate test.
076100 0842-CHECK-ONE-PSE-RANK-VALUE-RTN.
076200*    Here WS-J is the proposer number being examined and the
076300*    table entry is that proposer's RANK with this proposee --
076400*    the value under test is the rank, not the proposer number.
076500     MOVE WS-PSE-RANK(WS-I WS-J) TO WS-CANDIDATE-VALUE.
076600     IF WS-CANDIDATE-VALUE < 1 OR WS-CANDIDATE-VALUE > WS-N
076700         SET WS-DATA-NOT-VALID TO TRUE
076800         MOVE 'PROPOSEE RANK VALUE OUT OF RANGE' TO
076900              WS-ERROR-MESSAGE
077000     ELSE
077100         IF WS-VALUE-SEEN(WS-CANDIDATE-VALUE)
077200             SET WS-DATA-NOT-VALID TO TRUE
077300             MOVE 'PROPOSEE RANK TABLE HAS A DUPLICATE' TO
077400                  WS-ERROR-MESSAGE
077500         ELSE
077600             MOVE 'Y' TO WS-SEEN-TABLE(WS-CANDIDATE-VALUE)
077700         END-IF
077800     END-IF.
077900 0842-EXIT.
078000     EXIT.
078100 
078200*0900-MATCH-RTN drains the available-proposer queue -- when it
078300*is empty every proposer is matched and the algorithm has
078400*converged.  This is the entire deferred-acceptance rule; there
078500*is deliberately no outer pass limit -- the queue is provably
078600*finite and strictly non-growing once a proposer runs out of
078700*proposees, so the PERFORM always terminates.
078800 0900-MATCH-RTN.
078900     PERFORM 0910-PROCESS-ONE-PROPOSAL-RTN THRU 0910-EXIT
079000         UNTIL WS-QUEUE-COUNT = ZERO.
079100 0900-EXIT.
079200     EXIT.
079300 
079400*0910 is one iteration of the loop: pull the next proposal off
079500*the front of the queue, then let the proposee decide it.
079600 0910-PROCESS-ONE-PROPOSAL-RTN.
079700     PERFORM 0920-GET-NEXT-PROPOSAL-RTN THRU 0920-EXIT.
079800     PERFORM 0930-COMPARE-SUITOR-RTN THRU 0930-EXIT.
079900 0910-EXIT.
080000     EXIT.
080100 
080200*0920 peeks the proposer at the front of the queue -- WITHOUT
080300*dequeuing -- and advances that proposer's own cursor to the
080400*next preference down the list for the following attempt.  The
080500*proposer only leaves the queue for good when 0940 accepts it;
080600*until then it stays at the front and keeps proposing down its
080700*own list one call at a time.
080800 0920-GET-NEXT-PROPOSAL-RTN.
080900*    Front of queue, not dequeued -- see the 0925/0945 note
081000*    below on when a proposer actually leaves the table.
081100     MOVE WS-QUEUE-TABLE(WS-QUEUE-FRONT) TO WS-CURRENT-PROPOSER.
081200*    Next preference down THIS proposer's own list, using its
081300*    private cursor -- never the same proposee offered twice.
081400     MOVE WS-PRP-PREF(WS-CURRENT-PROPOSER
081500              WS-PRP-NEXT-PROPOSAL(WS-CURRENT-PROPOSER))
081600          TO WS-NEXT-PROPOSEE.
081700     ADD 1 TO WS-PRP-NEXT-PROPOSAL(WS-CURRENT-PROPOSER).
081800     IF STBMAT-TRACE-IS-ON
081900         DISPLAY 'TRACE - PROPOSER ' WS-CURRENT-PROPOSER
082000                 ' PROPOSES TO PROPOSEE ' WS-NEXT-PROPOSEE
082100     END-IF.
082200 0920-EXIT.
082300     EXIT.
082400 
082500*0930 is the proposee's acceptance test.  An unmatched
082600*proposee always accepts; a matched one accepts only a more-
082700*preferred suitor -- comparing WS-PSE-RANK directly, lower
082800*number wins -- and bumps its current match back onto the
082900*queue, TPR QA-2003-0091.
083000 0930-COMPARE-SUITOR-RTN.
083100     IF WS-PSE-MATCH(WS-NEXT-PROPOSEE) = ZERO
083200         PERFORM 0940-ACCEPT-PROPOSAL-RTN THRU 0940-EXIT
083300     ELSE
083400         MOVE WS-PSE-MATCH(WS-NEXT-PROPOSEE) TO WS-PREV-PROPOSER
083500         IF WS-PSE-RANK(WS-NEXT-PROPOSEE WS-CURRENT-PROPOSER)
083600            < WS-PSE-RANK(WS-NEXT-PROPOSEE WS-PREV-PROPOSER)
083700*            The incumbent is being bumped -- clear its old
083800*            match here, before re-enqueuing, so its record
083900*            does not sit with a stale WS-PRP-MATCH between
084000*            now and whenever it next gets processed off the
084100*            queue, CASE 03-0117-0058, STBM006.
084200             MOVE ZERO TO WS-PRP-MATCH(WS-PREV-PROPOSER)
084300             PERFORM 0940-ACCEPT-PROPOSAL-RTN THRU 0940-EXIT
084400             MOVE WS-PREV-PROPOSER TO WS-ENQUEUE-VALUE
084500             PERFORM 0925-ENQUEUE-PROPOSER-RTN THRU 0925-EXIT
084600         END-IF
084700     END-IF.
084800 0930-EXIT.
084900     EXIT.
085000 
085100*0940 records the new pairing on both sides of the table --
085200*proposee's match and proposer's match are two separate fields,
085300*kept in step here -- then dequeues the now-matched proposer.
085400 0940-ACCEPT-PROPOSAL-RTN.
085500     MOVE WS-CURRENT-PROPOSER TO WS-PSE-MATCH(WS-NEXT-PROPOSEE).
085600     MOVE WS-NEXT-PROPOSEE TO WS-PRP-MATCH(WS-CURRENT-PROPOSER).
085700     IF STBMAT-TRACE-IS-ON
085800         DISPLAY 'TRACE - PROPOSEE ' WS-NEXT-PROPOSEE
085900                 ' ACCEPTS PROPOSER ' WS-CURRENT-PROPOSER
086000     END-IF.
086100     PERFORM 0945-DEQUEUE-PROPOSER-RTN THRU 0945-EXIT.
086200 0940-EXIT.
086300     EXIT.
086400 
086500*0925/0945 -- the FIFO rewritten under CASE QA-2003-0091.  A
086600*proposer occupies the table at most once, so 100 slots is
086700*always enough for up to 100 proposers.  WS-QUEUE-FRONT/-BACK
086800*wrap at WS-STBMAT-MAXN rather than growing without bound.
086900 0925-ENQUEUE-PROPOSER-RTN.                                       STBM005 
087000*    Advance the back pointer first, wrap it if it ran off the
087100*    end of the table, THEN store -- the classic circular-
087200*    buffer order that keeps front and back from colliding.
087300     ADD 1 TO WS-QUEUE-BACK.
087400     IF WS-QUEUE-BACK > WS-STBMAT-MAXN
087500         MOVE 1 TO WS-QUEUE-BACK
087600     END-IF.
087700     MOVE WS-ENQUEUE-VALUE TO WS-QUEUE-TABLE(WS-QUEUE-BACK).
087800     ADD 1 TO WS-QUEUE-COUNT.
087900 0925-EXIT.
088000     EXIT.
088100 
088200*0945 mirrors 0925 -- advance the front pointer, wrap the same
088300*way, and shrink the count.  Called only from 0940, i.e. only
088400*on acceptance, never on a rejection.
088500 0945-DEQUEUE-PROPOSER-RTN.                                       STBM005 
088600     ADD 1 TO WS-QUEUE-FRONT.
088700     IF WS-QUEUE-FRONT > WS-STBMAT-MAXN
088800         MOVE 1 TO WS-QUEUE-FRONT
088900     END-IF.
089000     SUBTRACT 1 FROM WS-QUEUE-COUNT.
089100 0945-EXIT.
089200     EXIT.
089300 
089400*1000/1010 print the flat MATCH-RESULT listing in proposer-
089500*index order, one DISPLAY line per proposer -- no control
089600*breaks, no totals, no page headings.  The requesting user only
089700*asked for the raw pairing, not a formatted report, so this run
089800*gives a flat listing off the console spooler and nothing more.
089900 1000-REPORT-RTN.
090000     PERFORM 1010-PRINT-ONE-RESULT-RTN THRU 1010-EXIT
090100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.
090200 1000-EXIT.
090300     EXIT.
090400 
090500*1010 builds one report line into WS-RESULT-LINE-DATA and
090600*writes it -- by the time this runs every proposer has a
090700*non-zero WS-PRP-MATCH, so no zero-match guard is needed here.
090800 1010-PRINT-ONE-RESULT-RTN.
090900*    WS-CANDIDATE-VALUE is borrowed here purely as scratch --
091000*    it holds this proposer's matched proposee number just long
091100*    enough to drive the name lookup on the next line.
091200     MOVE WS-PRP-NAME(WS-I) TO WS-RESULT-PROPOSER-NAME.
091300     MOVE WS-PRP-MATCH(WS-I) TO WS-CANDIDATE-VALUE.
091400     MOVE WS-PSE-NAME(WS-CANDIDATE-VALUE) TO
091500          WS-RESULT-PROPOSEE-NAME.
091600     DISPLAY WS-RESULT-LINE-DATA.
091700 1010-EXIT.
091800     EXIT.
091900 
092000*1100-CLOSE-RTN is the only normal exit from this program --
092100*reached solely by falling out of 0100-MAINLINE's GO TO, never
092200*PERFORMed.
092300 1100-CLOSE-RTN.
092400     IF WS-FILE-IS-OPEN
092500         CLOSE STBMAT-INPUT-FILE
092600     END-IF.
092700     STOP RUN.
092800 
092900*9999-ABEND-EXIT -- reached by GO TO whenever a file, format or
093000*validation error makes the run unfit to continue.  House
093100*convention keeps the abend exit numbered 9999 in every program
093200*so operations can spot it in a listing without reading the
093300*whole PROCEDURE DIVISION.  WS-ERROR-MESSAGE was set by
093400*whichever paragraph detected the problem; this exit's only job
093500*is to surface it and shut the file down cleanly.
093600 9999-ABEND-EXIT.
093700     DISPLAY 'STBMAT1 TERMINATED - ' WS-ERROR-MESSAGE.
093800     IF WS-FILE-IS-OPEN
093900         CLOSE STBMAT-INPUT-FILE
094000     END-IF.
094100     STOP RUN.

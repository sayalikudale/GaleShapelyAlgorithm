000100* ========================================================================
000200* MEMBER   : COPYLIB-STBMAT-PROPOSEE
000300* LIBRARY  : STBMQLIB
000400* PURPOSE  : Working-storage layout of the proposee table used
000500*            by the stable-matching batch job (STBMAT1) -- one
000600*            occurrence per proposee, sized to WS-STBMAT-MAXN
000700*            entries.  Copied into WORKING-STORAGE SECTION.
000800* ------------------------------------------------------------------------
000900* FIELD                    MEANING
001000* ------------------------------------------------------------------------
001100* WS-PSE-INDEX             1-based proposee position, file order.
001200* WS-PSE-NAME              proposee display name, verbatim from
001300*                          its own input line.
001400* WS-PSE-PREF              ordered list of proposer indexes, as
001500*                          read from the file -- kept only to
001600*                          derive WS-PSE-RANK below, never
001700*                          consulted again after that.
001800* WS-PSE-RANK              rank table indexed by proposer index;
001900*                          WS-PSE-RANK(p) is the 1-based position
002000*                          of proposer p in this proposee's own
002100*                          preference list (lower = preferred),
002200*                          derived by inverting WS-PSE-PREF.
002300* WS-PSE-MATCH             index of the proposer this proposee is
002400*                          currently matched to, zero = none.
002500* ------------------------------------------------------------------------
002600* MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
002700* ------------------------------------------------------------------------
002800* R.Delacruz       11/14/1988   Initial release, CASE 88-1114-0091.
002900* T.Okonkwo        03/02/1991   Added the rank-table occurrence so
003000*                               the acceptance test in STBMAT1 no
003100*                               longer scans WS-PSE-PREF linearly,
003200*                               TPR QA-1140-06.
003300* T.Okonkwo        07/19/1994   Widened table from 50 to 100
003400*                               occurrences, TPR QA-1994-0233.
003500* ========================================================================
003600 
003700 01  WS-PSE-TABLE.
003800     05  WS-PSE-TABLE-ID          PIC X(08) VALUE 'PSETAB01'.
003900     05  WS-PSE-ENTRY OCCURS 100 TIMES.
004000         10  WS-PSE-INDEX             PIC 9(04).
004100         10  WS-PSE-NAME              PIC X(30).
004200         10  WS-PSE-PREF-LIST.
004300             15  WS-PSE-PREF OCCURS 100 TIMES
004400                                      PIC 9(04).
004500             15  FILLER               PIC X(08).
004600         10  WS-PSE-PREF-DUMP
004700                 REDEFINES WS-PSE-PREF-LIST
004800                                      PIC X(408).
004900         10  WS-PSE-RANK-LIST.
005000             15  WS-PSE-RANK OCCURS 100 TIMES
005100                                      PIC 9(04).
005200             15  FILLER               PIC X(08).
005300         10  WS-PSE-RANK-DUMP
005400                 REDEFINES WS-PSE-RANK-LIST
005500                                      PIC X(408).
005600         10  WS-PSE-MATCH             PIC 9(04).
005700         10  FILLER                   PIC X(10).
